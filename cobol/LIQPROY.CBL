000100******************************************************************
000200* FECHA       : 11/02/1986                                       *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS                       *
000400* APLICACION  : LIQUIDACION DE PROYECTOS                         *
000500* PROGRAMA    : LIQPROY                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LIQUIDA CADA PROYECTO DEL CONSORCIO DE SOCIOS,   *
000800*             : DESCONTANDO LA CUOTA DE LA FIRMA Y REPARTIENDO   *
000900*             : EL SALDO ENTRE LOS SOCIOS SEGUN EL ESCENARIO DE  *
001000*             : REPARTO ASIGNADO AL PROYECTO Y LOS DIAS QUE CADA *
001100*             : SOCIO TRABAJO EN EL. TAMBIEN VALIDA QUE LOS      *
001200*             : ESCENARIOS DE REPARTO SUMEN 100% Y PRODUCE UN    *
001300*             : RESUMEN MENSUAL Y ANUAL DE LO FACTURADO.         *
001400* ARCHIVOS    : PROJECTS(PS ENT), WORKLOG(PS ENT),               *
001500*             : SCENSHRS(PS ENT), PARTNERS(PS ENT),              *
001600*             : SETTLRPT(PS SAL IMPRESION)                       *
001700* PROGRAMA(S) : NO APLICA                                        *
001800* INSTALADO   : 03/03/1986                                       *
001900* BPM/RATIONAL: LQ-011                                           *
002000* NOMBRE      : LIQUIDACION Y REPARTO DE UTILIDADES POR PROYECTO *
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID.     LIQPROY.
002400 AUTHOR.         ERICK DANIEL RAMIREZ DIVAS.
002500 INSTALLATION.   CONSORCIO DE SOCIOS SA - DEPARTAMENTO DE
002600                  SISTEMAS.
002700 DATE-WRITTEN.   11/02/1986.
002800 DATE-COMPILED.
002900 SECURITY.       USO INTERNO. SOLO PERSONAL AUTORIZADO DEL AREA
003000                  DE CONTABILIDAD PUEDE EJECUTAR ESTE PROGRAMA.
003100******************************************************************
003200*                B I T A C O R A   D E   C A M B I O S           *
003300******************************************************************
003400* FECHA      PROGR. TICKET  DESCRIPCION                          *
003500* ---------- ------ ------- ---------------------------------    *
003600* 11/02/1986 PEDR   LQ-011  VERSION INICIAL. LIQUIDACION BASICA   *
003700*                           POR PROYECTO CON CUOTA FIJA DE LA     *
003800*                           FIRMA Y REPARTO PARTES IGUALES.       *
003900* 03/03/1986 PEDR   LQ-011  INSTALACION EN PRODUCCION.            *
004000* 14/06/1988 MASV   LQ-034  SE AGREGA CONTROL DE DIAS TRABAJADOS  *
004100*                           TOMADOS DEL ARCHIVO WORKLOG, ANTES SE *
004200*                           REPARTIA POR PARTES IGUALES SIN       *
004300*                           IMPORTAR ASISTENCIA.                  *
004400* 07/07/1991 PEDR   LQ-058  SE AGREGA EL ARCHIVO SCENSHRS PARA    *
004500*                           SACAR LOS PORCENTAJES DE REPARTO DEL  *
004600*                           FUENTE (ANTES VENIAN GRABADOS EN      *
004700*                           WORKING-STORAGE). SE AGREGA SECCION   *
004800*                           DE VALIDACION DE ESCENARIOS.          *
004900* 12/03/1993 MASV   LQ-071  BITACORA DE ASISTENCIA AHORA GUARDA   *
005000*                           FECHA COMPLETA AAAAMMDD (ANTES SOLO   *
005100*                           EL DIA DEL MES). SE ACTUALIZA LA      *
005200*                           TABLA WKS-TABLA-BITA.                 *
005300* 22/11/1994 PEDR   LQ-088  SE AGREGA RESUMEN MENSUAL Y ANUAL DE  *
005400*                           PROYECTOS FACTURADOS, ANTES SOLO SE   *
005500*                           IMPRIMIA EL DETALLE POR PROYECTO.     *
005600* 19/02/1996 MASV   LQ-095  CORRECCION EN 417-CUENTA-DIAS-SOCIO,  *
005700*                           NO CONTABA CORRECTAMENTE CUANDO UN    *
005800*                           SOCIO NO TENIA MARCAS EN WORKLOG.     *
005900* 19/11/1998 PEDR   LQ-104  REVISION Y2K. SE CONFIRMA QUE TODAS   *
006000*                           LAS FECHAS DEL SISTEMA MANEJAN CUATRO *
006100*                           DIGITOS DE ANIO (PROJ-DATE, WLOG-DATE *
006200*                           Y LA FECHA DE CORRIDA DEL REPORTE).   *
006300* 08/02/1999 MASV   LQ-107  REVISION Y2K DE LOS ENCABEZADOS DE    *
006400*                           IMPRESION (COPYBOOK STLRLIN).         *
006500* 25/09/2001 PEDR   LQ-118  SE AGREGA VALIDACION DE LA CLASE DE   *
006600*                           PRESENCIA (WLOG-PRESENT) AL CARGAR LA *
006700*                           BITACORA, ANTES SE ACEPTABA CUALQUIER *
006800*                           VALOR NUMERICO SIN VALIDAR.           *
006900* 03/05/2004 MASV   LQ-126  SE AGREGA EL SWITCH UPSI-0 PARA       *
007000*                           CORRIDAS DE PRUEBA SIN CONTABILIZAR.  *
007100* 17/09/2007 CVES   LQ-224  CORRECCION EN 611-COMPARA-MES Y       *
007200*                           661-COMPARA-ANIO: EL RESUMEN SALIA    *
007300*                           ORDENADO POR MONTO FACTURADO Y DEBIA   *
007400*                           SALIR POR CLAVE AAAAMM/AAAA           *
007500*                           DESCENDENTE (MES/ANIO MAS RECIENTE     *
007600*                           PRIMERO).                              *
007700* 02/11/2009 CVES   LQ-225  100-ABRIR-ARCHIVOS AHORA SALTA CON     *
007800*                           GO TO A LA NUEVA SECCION 105-ERROR-    *
007900*                           APERTURA CUANDO FALLA LA APERTURA DE   *
008000*                           ALGUN ARCHIVO, EN VEZ DE DEJARLO CAER  *
008100*                           A STOP RUN SIN RAMA PROPIA. SE REVISAN *
008200*                           LOS PERFORM DE UNA SOLA SECCION PARA   *
008300*                           USAR LA FORMA THRU NNN-X-E, IGUAL QUE  *
008400*                           EN JM47ADM.                            *
008500******************************************************************
008600 ENVIRONMENT DIVISION.
008700 CONFIGURATION SECTION.
008800 SPECIAL-NAMES.
008900     C01       IS TOP-OF-FORM
009000     CLASS CLASE-PRESENCIA IS "0" "1"
009100     UPSI-0    IS SW-MODO-PRUEBA
009200                  ON  STATUS IS SW-MODO-PRUEBA-ON
009300                  OFF STATUS IS SW-MODO-PRUEBA-OFF.
009400 INPUT-OUTPUT SECTION.
009500 FILE-CONTROL.
009600     SELECT PROJECTS  ASSIGN TO PROJECTS
009700                      ORGANIZATION IS SEQUENTIAL
009800                      FILE STATUS  IS FS-PROJECTS.
009900     SELECT WORKLOG   ASSIGN TO WORKLOG
010000                      ORGANIZATION IS SEQUENTIAL
010100                      FILE STATUS  IS FS-WORKLOG.
010200     SELECT SCENSHRS  ASSIGN TO SCENSHRS
010300                      ORGANIZATION IS SEQUENTIAL
010400                      FILE STATUS  IS FS-SCENSHRS.
010500     SELECT PARTNERS  ASSIGN TO PARTNERS
010600                      ORGANIZATION IS SEQUENTIAL
010700                      FILE STATUS  IS FS-PARTNERS.
010800     SELECT SETTLRPT  ASSIGN TO SETTLRPT
010900                      ORGANIZATION IS SEQUENTIAL
011000                      FILE STATUS  IS FS-SETTLRPT.
011100 DATA DIVISION.
011200 FILE SECTION.
011300*                   ARCHIVO MAESTRO DE PROYECTOS
011400 FD  PROJECTS
011500     RECORD CONTAINS 77 CHARACTERS.
011600     COPY PROYREG.
011700*                   BITACORA DE ASISTENCIA DE SOCIOS
011800 FD  WORKLOG
011900     RECORD CONTAINS 34 CHARACTERS.
012000     COPY BITAREG.
012100*                   TABLA DE ESCENARIOS DE REPARTO
012200 FD  SCENSHRS
012300     RECORD CONTAINS 45 CHARACTERS.
012400     COPY ESCNREG.
012500*                   TABLA MAESTRA DE SOCIOS
012600 FD  PARTNERS
012700     RECORD CONTAINS 20 CHARACTERS.
012800     COPY SOCIREG.
012900*                   REPORTE DE LIQUIDACION DE PROYECTOS
013000 FD  SETTLRPT
013100     RECORD CONTAINS 132 CHARACTERS.
013200 01  STLR-REG-IMPRESION.
013300     05  STLR-CUERPO                PIC X(132).
013400
013500 WORKING-STORAGE SECTION.
013600*------------------------------------------------------------*
013700*    VARIABLES DE FILE STATUS                                 *
013800*------------------------------------------------------------*
013900 77  FS-PROJECTS                    PIC 9(02) VALUE ZEROS.
014000 77  FS-WORKLOG                     PIC 9(02) VALUE ZEROS.
014100 77  FS-SCENSHRS                    PIC 9(02) VALUE ZEROS.
014200 77  FS-PARTNERS                    PIC 9(02) VALUE ZEROS.
014300 77  FS-SETTLRPT                    PIC 9(02) VALUE ZEROS.
014400*                    LINEAS DE IMPRESION DEL REPORTE
014500     COPY STLRLIN.
014600*------------------------------------------------------------*
014700*    INDICADORES DE FIN DE ARCHIVO                             *
014800*------------------------------------------------------------*
014900 01  WKS-INDICADORES.
015000     05  WKS-FIN-PROJECTS           PIC X(01) VALUE "N".
015100         88  FIN-PROJECTS                       VALUE "S".
015200     05  WKS-FIN-WORKLOG            PIC X(01) VALUE "N".
015300         88  FIN-WORKLOG                        VALUE "S".
015400     05  WKS-FIN-SCENSHRS           PIC X(01) VALUE "N".
015500         88  FIN-SCENSHRS                       VALUE "S".
015600     05  WKS-FIN-PARTNERS           PIC X(01) VALUE "N".
015700         88  FIN-PARTNERS                       VALUE "S".
015800     05  FILLER                     PIC X(04) VALUE SPACES.
015900*------------------------------------------------------------*
016000*    CONTADORES Y ACUMULADORES DE CONTROL                      *
016100*------------------------------------------------------------*
016200 01  WKS-CONTADORES.
016300     05  WKS-PROY-LEIDOS            PIC 9(07) COMP.
016400     05  WKS-PROY-PROCESADOS        PIC 9(07) COMP.
016500     05  WKS-WLOG-LEIDOS            PIC 9(07) COMP.
016600     05  WKS-WLOG-RECHAZADOS        PIC 9(07) COMP.
016700     05  WKS-ESCN-LEIDOS            PIC 9(05) COMP.
016800     05  WKS-SOCI-LEIDOS            PIC 9(05) COMP.
016900     05  WKS-PAGINA-ACTUAL          PIC 9(04) COMP VALUE 1.
017000     05  WKS-LINEA-ACTUAL           PIC 9(03) COMP VALUE 99.
017100     05  WKS-LINEAS-POR-PAGINA      PIC 9(03) COMP VALUE 55.
017200     05  FILLER                     PIC X(04) VALUE SPACES.
017300*------------------------------------------------------------*
017400*    TABLA DE ESCENARIOS DE REPARTO (ESCENARIO/SOCIO/PCT)      *
017500*------------------------------------------------------------*
017600 01  WKS-TABLA-ESCN-CTL.
017700     05  WKS-ESCN-COUNT             PIC 9(05) COMP VALUE ZERO.
017800     05  FILLER                     PIC X(03) VALUE SPACES.
017900     05  WKS-TABLA-ESCN OCCURS 0 TO 3000 TIMES
018000                 DEPENDING ON WKS-ESCN-COUNT
018100                 INDEXED BY IDX-ESCN.
018200         10  TE-ESCENARIO           PIC X(20).
018300         10  TE-SOCIO               PIC X(20).
018400         10  TE-PCT                 PIC S9(03)V99.
018500*------------------------------------------------------------*
018600*    TABLA DE TOTALES POR ESCENARIO, PARA LA VALIDACION        *
018700*------------------------------------------------------------*
018800 01  WKS-TABLA-ESCN-TOT-CTL.
018900     05  WKS-ESCN-TOT-COUNT         PIC 9(04) COMP VALUE ZERO.
019000     05  FILLER                     PIC X(03) VALUE SPACES.
019100     05  WKS-TABLA-ESCN-TOT OCCURS 0 TO 500 TIMES
019200                 DEPENDING ON WKS-ESCN-TOT-COUNT
019300                 INDEXED BY IDX-ESCN-TOT.
019400         10  TT-ESCENARIO           PIC X(20).
019500         10  TT-TOTAL-PCT           PIC S9(05)V99.
019600*------------------------------------------------------------*
019700*    TABLA MAESTRA DE SOCIOS EN MEMORIA                        *
019800*------------------------------------------------------------*
019900 01  WKS-TABLA-SOCIOS-CTL.
020000     05  WKS-SOCIO-COUNT            PIC 9(04) COMP VALUE ZERO.
020100     05  FILLER                     PIC X(03) VALUE SPACES.
020200     05  WKS-TABLA-SOCIOS OCCURS 0 TO 200 TIMES
020300                 DEPENDING ON WKS-SOCIO-COUNT
020400                 INDEXED BY IDX-SOCIO.
020500         10  TS-NOMBRE              PIC X(20).
020600*------------------------------------------------------------*
020700*    TABLA DE ASISTENCIA DEPURADA (PROYECTO/FECHA/SOCIO)       *
020800*    LA ULTIMA MARCA LEIDA DE WORKLOG SUSTITUYE A CUALQUIER     *
020900*    MARCA ANTERIOR PARA LA MISMA LLAVE (VER 300-CARGA-BITA-    *
021000*    CORA Y 305-PROCESA-MARCA).                                 *
021100*------------------------------------------------------------*
021200 01  WKS-TABLA-BITA-CTL.
021300     05  WKS-BITA-COUNT             PIC 9(05) COMP VALUE ZERO.
021400     05  FILLER                     PIC X(03) VALUE SPACES.
021500     05  WKS-TABLA-BITA OCCURS 0 TO 32000 TIMES
021600                 DEPENDING ON WKS-BITA-COUNT
021700                 INDEXED BY IDX-BITA.
021800         10  TB-PROY                PIC 9(05).
021900         10  TB-FECHA               PIC 9(08).
022000         10  TB-SOCIO               PIC X(20).
022100         10  TB-PRESENTE            PIC 9(01).
022200*------------------------------------------------------------*
022300*    TABLA DE RESUMEN MENSUAL (CLAVE AAAA-MM)                  *
022400*------------------------------------------------------------*
022500 01  WKS-TABLA-MESES-CTL.
022600     05  WKS-MES-COUNT              PIC 9(04) COMP VALUE ZERO.
022700     05  FILLER                     PIC X(03) VALUE SPACES.
022800     05  WKS-TABLA-MESES OCCURS 0 TO 999 TIMES
022900                 DEPENDING ON WKS-MES-COUNT
023000                 INDEXED BY IDX-MES.
023100         10  TM-CLAVE               PIC X(07).
023200         10  TM-PROYECTOS           PIC 9(05) COMP.
023300         10  TM-VALOR               PIC S9(11)V99.
023400         10  TM-DIAS-PLAN           PIC 9(09) COMP.
023500*------------------------------------------------------------*
023600*    TABLA DE RESUMEN ANUAL (CLAVE AAAA)                       *
023700*------------------------------------------------------------*
023800 01  WKS-TABLA-ANIOS-CTL.
023900     05  WKS-ANIO-COUNT             PIC 9(04) COMP VALUE ZERO.
024000     05  FILLER                     PIC X(03) VALUE SPACES.
024100     05  WKS-TABLA-ANIOS OCCURS 0 TO 200 TIMES
024200                 DEPENDING ON WKS-ANIO-COUNT
024300                 INDEXED BY IDX-ANIO.
024400         10  TA-CLAVE               PIC X(04).
024500         10  TA-PROYECTOS           PIC 9(05) COMP.
024600         10  TA-VALOR               PIC S9(11)V99.
024700         10  TA-DIAS-PLAN           PIC 9(09) COMP.
024800*------------------------------------------------------------*
024900*    INDICES DE ORDENAMIENTO PARA LOS RESUMENES (SELECCION     *
025000*    DESCENDENTE, VER 600-RESUMEN-MESES Y 650-RESUMEN-ANIOS)   *
025100*------------------------------------------------------------*
025200 01  WKS-ORDENAMIENTO.
025300     05  WKS-IDX-MAYOR              PIC 9(05) COMP.
025400     05  WKS-IDX-COMPARA            PIC 9(05) COMP.
025500     05  WKS-CLAVE-TEMP             PIC X(09).
025600     05  WKS-PROY-TEMP              PIC 9(05) COMP.
025700     05  WKS-VALOR-TEMP             PIC S9(11)V99.
025800     05  WKS-DIAS-TEMP              PIC 9(09) COMP.
025900     05  FILLER                     PIC X(04) VALUE SPACES.
026000*------------------------------------------------------------*
026100*    ACUMULADORES DEL GRAN TOTAL DE CADA RESUMEN (SE MUEVEN    *
026200*    A LOS CAMPOS EDITADOS SOLO AL FINAL, VER 620 Y 650)       *
026300*------------------------------------------------------------*
026400 01  WKS-GRAN-TOTALES.
026500     05  WKS-GRAN-PROY-TOT          PIC 9(07) COMP.
026600     05  WKS-GRAN-VALOR-TOT         PIC S9(11)V99.
026700     05  WKS-GRAN-DIAS-TOT          PIC 9(09) COMP.
026800     05  FILLER                     PIC X(04) VALUE SPACES.
026900*------------------------------------------------------------*
027000*    CAMPOS DE CALCULO DE LA LIQUIDACION DE UN PROYECTO         *
027100*    (PRECISION INTERMEDIA A CUATRO DECIMALES, SE REDONDEA A    *
027200*    DOS DECIMALES SOLO AL MOMENTO DE IMPRIMIR, VER 415 Y 416)  *
027300*------------------------------------------------------------*
027400 01  WKS-CALCULO-PROYECTO.
027500     05  WKS-CUOTA-FIRMA            PIC S9(09)V9999.
027600     05  WKS-CUOTA-FIRMA-2D         PIC S9(09)V99.
027700     05  WKS-DISTRIBUIBLE           PIC S9(09)V9999.
027800     05  WKS-DISTRIBUIBLE-2D        PIC S9(09)V99.
027900     05  WKS-TOTAL-PAGADO           PIC S9(09)V9999.
028000     05  WKS-TOTAL-PAGADO-2D        PIC S9(09)V99.
028100     05  WKS-RESTANTE               PIC S9(09)V9999.
028200     05  WKS-RESTANTE-2D            PIC S9(09)V99.
028300     05  WKS-DIAS-TRABAJADOS-TOT    PIC 9(07) COMP.
028400     05  WKS-SOBRE-PLAN             PIC X(01) VALUE "N".
028500         88  SOBRE-PLAN                         VALUE "S".
028600     05  FILLER                     PIC X(03) VALUE SPACES.
028700*------------------------------------------------------------*
028800*    CAMPOS DE CALCULO DEL PAGO DE UN SOCIO                    *
028900*------------------------------------------------------------*
029000 01  WKS-CALCULO-SOCIO.
029100     05  WKS-SOCIO-PCT              PIC S9(03)V99.
029200     05  WKS-SOCIO-DIAS             PIC 9(05) COMP.
029300     05  WKS-SOCIO-PAGO             PIC S9(09)V9999.
029400     05  WKS-SOCIO-PAGO-2D          PIC S9(09)V99.
029500     05  WKS-SOCIO-ENCONTRADO       PIC X(01) VALUE "N".
029600         88  SOCIO-TIENE-ESCENARIO              VALUE "S".
029700     05  FILLER                     PIC X(03) VALUE SPACES.
029800*------------------------------------------------------------*
029900*    CAMPOS DE LA VALIDACION DE ESCENARIOS DE REPARTO           *
030000*------------------------------------------------------------*
030100 01  WKS-VALIDACION.
030200     05  WKS-VALIDA-DIF             PIC S9(05)V99.
030300     05  WKS-VALIDA-DIF-ABS         PIC 9(05)V99.
030400     05  WKS-VALIDA-DIF-ED          PIC -ZZ9.99.
030500     05  WKS-VALIDA-DIF-ABS-ED      PIC ZZ9.99.
030600     05  FILLER                     PIC X(04) VALUE SPACES.
030700*------------------------------------------------------------*
030800*    FECHA DEL SISTEMA PARA EL ENCABEZADO DEL REPORTE, CON      *
030900*    VISTA ALTERNA PARA ARMAR EL CAMPO EDITADO DE IMPRESION     *
031000*------------------------------------------------------------*
031100 01  WKS-FECHA-SISTEMA              PIC 9(08).
031200 01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
031300     05  WKS-FS-ANIO                PIC 9(04).
031400     05  WKS-FS-MES                 PIC 9(02).
031500     05  WKS-FS-DIA                 PIC 9(02).
031600 01  WKS-FECHA-REPORTE.
031700     05  WKS-FR-MES                 PIC 9(02).
031800     05  WKS-FR-DIA                 PIC 9(02).
031900     05  WKS-FR-ANIO                PIC 9(04).
032000     05  FILLER                     PIC X(04) VALUE SPACES.
032100*------------------------------------------------------------*
032200*    VISTA ALTERNA DE LA CLAVE DE MES, PARA SACAR EL ANIO AL   *
032300*    ACUMULAR EL RESUMEN ANUAL (VER 430-ACUMULA-RESUMENES)      *
032400*------------------------------------------------------------*
032500 01  WKS-CLAVE-MES                  PIC X(07).
032600 01  WKS-CLAVE-MES-R REDEFINES WKS-CLAVE-MES.
032700     05  WKS-CLAVE-MES-ANIO         PIC X(04).
032800     05  WKS-CLAVE-MES-GUION        PIC X(01).
032900     05  WKS-CLAVE-MES-MES          PIC X(02).
033000
033100 PROCEDURE DIVISION.
033200*--------------------------------------------------------------*
033300*    SECCION PRINCIPAL, CONTROLA EL ORDEN DE LAS PASADAS DEL    *
033400*    PROGRAMA. VER LA BITACORA DE CAMBIOS PARA EL HISTORIAL     *
033500*    DE CADA PASADA.                                            *
033600*--------------------------------------------------------------*
033700 000-MAIN SECTION.
033800     PERFORM 100-ABRIR-ARCHIVOS    THRU 100-ABRIR-ARCHIVOS-E
033900     PERFORM 200-CARGA-ESCENARIOS  THRU 200-CARGA-ESCENARIOS-E
034000     PERFORM 210-CARGA-SOCIOS      THRU 210-CARGA-SOCIOS-E
034100     PERFORM 300-CARGA-BITACORA    THRU 300-CARGA-BITACORA-E
034200     PERFORM 400-ENCABEZADO-REPORTE THRU 400-ENCABEZADO-REPORTE-E
034300     PERFORM 410-PROCESA-PROYECTOS THRU 410-PROCESA-PROYECTOS-E
034400         UNTIL FIN-PROJECTS
034500     PERFORM 500-VALIDA-ESCENARIOS THRU 500-VALIDA-ESCENARIOS-E
034600     PERFORM 600-RESUMEN-MESES     THRU 600-RESUMEN-MESES-E
034700     PERFORM 650-RESUMEN-ANIOS     THRU 650-RESUMEN-ANIOS-E
034800     PERFORM 900-CIERRA-ARCHIVOS   THRU 900-CIERRA-ARCHIVOS-E
034900     STOP RUN.
035000 000-MAIN-E. EXIT.
035100
035200*--------------------------------------------------------------*
035300*    APERTURA DE LOS CINCO ARCHIVOS DEL PROGRAMA                *
035400*--------------------------------------------------------------*
035500 100-ABRIR-ARCHIVOS SECTION.
035600     OPEN INPUT  PROJECTS
035700     OPEN INPUT  WORKLOG
035800     OPEN INPUT  SCENSHRS
035900     OPEN INPUT  PARTNERS
036000     OPEN OUTPUT SETTLRPT
036100     IF FS-PROJECTS = 97
036200         MOVE ZEROS TO FS-PROJECTS
036300     END-IF
036400     IF FS-WORKLOG = 97
036500         MOVE ZEROS TO FS-WORKLOG
036600     END-IF
036700     IF FS-SCENSHRS = 97
036800         MOVE ZEROS TO FS-SCENSHRS
036900     END-IF
037000     IF FS-PARTNERS = 97
037100         MOVE ZEROS TO FS-PARTNERS
037200     END-IF
037300     IF FS-SETTLRPT = 97
037400         MOVE ZEROS TO FS-SETTLRPT
037500     END-IF
037600     IF FS-PROJECTS NOT = 0 OR FS-WORKLOG  NOT = 0 OR
037700        FS-SCENSHRS NOT = 0 OR FS-PARTNERS NOT = 0 OR
037800        FS-SETTLRPT NOT = 0
037900         GO TO 105-ERROR-APERTURA.
038000     IF SW-MODO-PRUEBA-ON
038100         DISPLAY ">>> LIQPROY CORRIENDO EN MODO PRUEBA (UPSI-0) <<<"
038200             UPON CONSOLE
038300     END-IF.
038400 100-ABRIR-ARCHIVOS-E. EXIT.
038500
038600*--------------------------------------------------------------*
038700*    RAMA DE ERROR DE APERTURA. SE ALCANZA POR GO TO DESDE      *
038800*    100-ABRIR-ARCHIVOS CUANDO ALGUN FS-xxxx QUEDA DISTINTO     *
038900*    DE CERO DESPUES DE NORMALIZAR EL "ARCHIVO VACIO" (97).     *
039000*--------------------------------------------------------------*
039100 105-ERROR-APERTURA SECTION.
039200     DISPLAY "================================================"
039300         UPON CONSOLE
039400     DISPLAY "   HUBO UN ERROR AL ABRIR LOS ARCHIVOS DE LIQPROY"
039500         UPON CONSOLE
039600     DISPLAY " FS-PROJECTS (" FS-PROJECTS ") FS-WORKLOG ("
039700         FS-WORKLOG ")" UPON CONSOLE
039800     DISPLAY " FS-SCENSHRS (" FS-SCENSHRS ") FS-PARTNERS ("
039900         FS-PARTNERS ")" UPON CONSOLE
040000     DISPLAY " FS-SETTLRPT (" FS-SETTLRPT ")"
040100         UPON CONSOLE
040200     DISPLAY "================================================"
040300         UPON CONSOLE
040400     MOVE 91 TO RETURN-CODE
040500     STOP RUN.
040600 105-ERROR-APERTURA-E. EXIT.
040700
040800*--------------------------------------------------------------*
040900*    CARGA EN MEMORIA LA TABLA DE ESCENARIOS DE REPARTO Y VA    *
041000*    ACUMULANDO EL TOTAL DE PORCENTAJE POR ESCENARIO PARA LA    *
041100*    VALIDACION QUE SE IMPRIME MAS ADELANTE (500-VALIDA-        *
041200*    ESCENARIOS).                                               *
041300*--------------------------------------------------------------*
041400 200-CARGA-ESCENARIOS SECTION.
041500     READ SCENSHRS
041600         AT END SET FIN-SCENSHRS TO TRUE
041700     END-READ
041800     PERFORM 205-AGREGA-ESCENARIO UNTIL FIN-SCENSHRS.
041900 200-CARGA-ESCENARIOS-E. EXIT.
042000
042100 205-AGREGA-ESCENARIO SECTION.
042200     ADD 1 TO WKS-ESCN-LEIDOS
042300     ADD 1 TO WKS-ESCN-COUNT
042400     SET IDX-ESCN TO WKS-ESCN-COUNT
042500     MOVE SHR-SCENARIO TO TE-ESCENARIO(IDX-ESCN)
042600     MOVE SHR-PARTNER  TO TE-SOCIO(IDX-ESCN)
042700     MOVE SHR-PCT      TO TE-PCT(IDX-ESCN)
042800     PERFORM 206-ACUMULA-TOTAL-ESCENARIO
042900         THRU 206-ACUMULA-TOTAL-ESCENARIO-E
043000     READ SCENSHRS
043100         AT END SET FIN-SCENSHRS TO TRUE
043200     END-READ.
043300 205-AGREGA-ESCENARIO-E. EXIT.
043400
043500*--------------------------------------------------------------*
043600*    ACUMULA EL PORCENTAJE DEL REGISTRO ACTUAL EN LA TABLA DE   *
043700*    TOTALES POR ESCENARIO (WKS-TABLA-ESCN-TOT).                *
043800*--------------------------------------------------------------*
043900 206-ACUMULA-TOTAL-ESCENARIO SECTION.
044000     SET IDX-ESCN-TOT TO 1
044100     SEARCH WKS-TABLA-ESCN-TOT
044200         AT END
044300             ADD 1 TO WKS-ESCN-TOT-COUNT
044400             SET IDX-ESCN-TOT TO WKS-ESCN-TOT-COUNT
044500             MOVE SHR-SCENARIO TO TT-ESCENARIO(IDX-ESCN-TOT)
044600             MOVE SHR-PCT      TO TT-TOTAL-PCT(IDX-ESCN-TOT)
044700         WHEN TT-ESCENARIO(IDX-ESCN-TOT) = SHR-SCENARIO
044800             ADD SHR-PCT TO TT-TOTAL-PCT(IDX-ESCN-TOT)
044900     END-SEARCH.
045000 206-ACUMULA-TOTAL-ESCENARIO-E. EXIT.
045100
045200*--------------------------------------------------------------*
045300*    CARGA EN MEMORIA LA TABLA MAESTRA DE SOCIOS. SI EL         *
045400*    ARCHIVO PARTNERS VIENE VACIO SE ASUMEN LOS SOCIOS POR      *
045500*    DEFECTO W1, W2 Y W3.                                       *
045600*--------------------------------------------------------------*
045700 210-CARGA-SOCIOS SECTION.
045800     READ PARTNERS
045900         AT END SET FIN-PARTNERS TO TRUE
046000     END-READ
046100     PERFORM 215-AGREGA-SOCIO UNTIL FIN-PARTNERS
046200     IF WKS-SOCIO-COUNT = 0
046300         PERFORM 216-CARGA-SOCIOS-DEFECTO
046400             THRU 216-CARGA-SOCIOS-DEFECTO-E
046500     END-IF.
046600 210-CARGA-SOCIOS-E. EXIT.
046700
046800 215-AGREGA-SOCIO SECTION.
046900     ADD 1 TO WKS-SOCI-LEIDOS
047000     ADD 1 TO WKS-SOCIO-COUNT
047100     SET IDX-SOCIO TO WKS-SOCIO-COUNT
047200     MOVE PTR-NAME TO TS-NOMBRE(IDX-SOCIO)
047300     READ PARTNERS
047400         AT END SET FIN-PARTNERS TO TRUE
047500     END-READ.
047600 215-AGREGA-SOCIO-E. EXIT.
047700
047800 216-CARGA-SOCIOS-DEFECTO SECTION.
047900     MOVE 3 TO WKS-SOCIO-COUNT
048000     SET IDX-SOCIO TO 1
048100     MOVE "W1" TO TS-NOMBRE(IDX-SOCIO)
048200     SET IDX-SOCIO TO 2
048300     MOVE "W2" TO TS-NOMBRE(IDX-SOCIO)
048400     SET IDX-SOCIO TO 3
048500     MOVE "W3" TO TS-NOMBRE(IDX-SOCIO).
048600 216-CARGA-SOCIOS-DEFECTO-E. EXIT.
048700
048800*--------------------------------------------------------------*
048900*    CARGA LA BITACORA DE ASISTENCIA EN UNA TABLA DEPURADA,     *
049000*    APLICANDO LA REGLA DE "LA ULTIMA MARCA LEIDA PREVALECE"    *
049100*    CUANDO SE REPITE PROYECTO/FECHA/SOCIO (TICKET LQ-071).     *
049200*--------------------------------------------------------------*
049300 300-CARGA-BITACORA SECTION.
049400     READ WORKLOG
049500         AT END SET FIN-WORKLOG TO TRUE
049600     END-READ
049700     PERFORM 305-PROCESA-MARCA UNTIL FIN-WORKLOG.
049800 300-CARGA-BITACORA-E. EXIT.
049900
050000 305-PROCESA-MARCA SECTION.
050100     ADD 1 TO WKS-WLOG-LEIDOS
050200*--------------------------------------------------------------*
050300*    SOLO SE ACEPTAN MARCAS DE PRESENCIA 0 O 1 (TICKET LQ-118)  *
050400*--------------------------------------------------------------*
050500     IF WLOG-PRESENT IS CLASE-PRESENCIA
050600         SET IDX-BITA TO 1
050700         SEARCH WKS-TABLA-BITA
050800             AT END
050900                 PERFORM 306-AGREGA-MARCA THRU 306-AGREGA-MARCA-E
051000             WHEN TB-PROY(IDX-BITA)   = WLOG-PROJ-ID  AND
051100                  TB-FECHA(IDX-BITA)  = WLOG-DATE     AND
051200                  TB-SOCIO(IDX-BITA)  = WLOG-PARTNER
051300                 MOVE WLOG-PRESENT TO TB-PRESENTE(IDX-BITA)
051400         END-SEARCH
051500     ELSE
051600         ADD 1 TO WKS-WLOG-RECHAZADOS
051700         DISPLAY "== MARCA DE ASISTENCIA RECHAZADA, PRESENCIA "
051800             "INVALIDA: " WLOG-PROJ-ID " " WLOG-DATE " "
051900             WLOG-PARTNER UPON CONSOLE
052000     END-IF
052100     READ WORKLOG
052200         AT END SET FIN-WORKLOG TO TRUE
052300     END-READ.
052400 305-PROCESA-MARCA-E. EXIT.
052500
052600 306-AGREGA-MARCA SECTION.
052700     ADD 1 TO WKS-BITA-COUNT
052800     SET IDX-BITA TO WKS-BITA-COUNT
052900     MOVE WLOG-PROJ-ID  TO TB-PROY(IDX-BITA)
053000     MOVE WLOG-DATE     TO TB-FECHA(IDX-BITA)
053100     MOVE WLOG-PARTNER  TO TB-SOCIO(IDX-BITA)
053200     MOVE WLOG-PRESENT  TO TB-PRESENTE(IDX-BITA).
053300 306-AGREGA-MARCA-E. EXIT.
053400
053500*--------------------------------------------------------------*
053600*    ESCRIBE EL ENCABEZADO DE PAGINA UNO Y EL TITULO DE LA      *
053700*    SECCION DE LIQUIDACION. DEJA CEBADA LA LECTURA DE          *
053800*    PROJECTS PARA EL CICLO PRINCIPAL DE 410-PROCESA-           *
053900*    PROYECTOS.                                                 *
054000*--------------------------------------------------------------*
054100 400-ENCABEZADO-REPORTE SECTION.
054200     ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
054300     MOVE WKS-FS-MES  TO WKS-FR-MES
054400     MOVE WKS-FS-DIA  TO WKS-FR-DIA
054500     MOVE WKS-FS-ANIO TO WKS-FR-ANIO
054600     MOVE WKS-FECHA-REPORTE TO STLR-ENC-FECHA
054700     MOVE 1 TO WKS-PAGINA-ACTUAL
054800     PERFORM 405-ESCRIBE-ENCABEZADO-PAGINA
054900         THRU 405-ESCRIBE-ENCABEZADO-PAGINA-E
055000     MOVE "SECCION 1 - LIQUIDACION DE PROYECTOS" TO STLR-TITULO
055100     WRITE STLR-REG-IMPRESION FROM STLR-TITULO-SECCION
055200         AFTER ADVANCING 1
055300     ADD 2 TO WKS-LINEA-ACTUAL
055400     READ PROJECTS
055500         AT END SET FIN-PROJECTS TO TRUE
055600     END-READ.
055700 400-ENCABEZADO-REPORTE-E. EXIT.
055800
055900*--------------------------------------------------------------*
056000*    ENCABEZADO DE PAGINA, SE REPITE CADA VEZ QUE SE ALCANZA    *
056100*    EL LIMITE DE LINEAS POR PAGINA (WKS-LINEAS-POR-PAGINA).    *
056200*--------------------------------------------------------------*
056300 405-ESCRIBE-ENCABEZADO-PAGINA SECTION.
056400     MOVE WKS-PAGINA-ACTUAL TO STLR-ENC-PAGINA
056500     WRITE STLR-REG-IMPRESION FROM STLR-ENC-1
056600         AFTER ADVANCING TOP-OF-FORM
056700     WRITE STLR-REG-IMPRESION FROM STLR-REGLA
056800         AFTER ADVANCING 1
056900     MOVE 2 TO WKS-LINEA-ACTUAL.
057000 405-ESCRIBE-ENCABEZADO-PAGINA-E. EXIT.
057100
057200*--------------------------------------------------------------*
057300*    SI LA LINEA ACTUAL SUPERA EL LIMITE POR PAGINA, INICIA     *
057400*    UNA PAGINA NUEVA ANTES DE IMPRIMIR EL SIGUIENTE PROYECTO.  *
057500*--------------------------------------------------------------*
057600 406-VERIFICA-SALTO-PAGINA SECTION.
057700     IF WKS-LINEA-ACTUAL > WKS-LINEAS-POR-PAGINA
057800         ADD 1 TO WKS-PAGINA-ACTUAL
057900         PERFORM 405-ESCRIBE-ENCABEZADO-PAGINA
058000             THRU 405-ESCRIBE-ENCABEZADO-PAGINA-E
058100     END-IF.
058200 406-VERIFICA-SALTO-PAGINA-E. EXIT.
058300
058400*--------------------------------------------------------------*
058500*    CICLO PRINCIPAL DE LIQUIDACION, UN PROYECTO POR VUELTA.    *
058600*--------------------------------------------------------------*
058700 410-PROCESA-PROYECTOS SECTION.
058800     ADD 1 TO WKS-PROY-LEIDOS
058900     PERFORM 406-VERIFICA-SALTO-PAGINA
059000        THRU 406-VERIFICA-SALTO-PAGINA-E
059100     PERFORM 415-CALCULA-LIQUIDACION
059200         THRU 415-CALCULA-LIQUIDACION-E
059300     PERFORM 420-ESCRIBE-BLOQUE-LIQUIDACION
059400         THRU 420-ESCRIBE-BLOQUE-LIQUIDACION-E
059500     PERFORM 430-ACUMULA-RESUMENES
059600         THRU 430-ACUMULA-RESUMENES-E
059700     ADD 1 TO WKS-PROY-PROCESADOS
059800     READ PROJECTS
059900         AT END SET FIN-PROJECTS TO TRUE
060000     END-READ.
060100 410-PROCESA-PROYECTOS-E. EXIT.
060200
060300*--------------------------------------------------------------*
060400*    CALCULA LA CUOTA DE LA FIRMA (3%), EL MONTO DISTRIBUIBLE,  *
060500*    EL PAGO DE CADA SOCIO Y SI EL PROYECTO QUEDO SOBRE-PLAN.   *
060600*    LOS MONTOS SE CARGAN CON PRECISION DE CUATRO DECIMALES Y   *
060700*    SE REDONDEAN A DOS DECIMALES SOLO PARA IMPRIMIR (LOS       *
060800*    CAMPOS -2D), TAL COMO LO PIDE CONTABILIDAD.                *
060900*--------------------------------------------------------------*
061000 415-CALCULA-LIQUIDACION SECTION.
061100     COMPUTE WKS-CUOTA-FIRMA ROUNDED = PROJ-VALUE * 0.03
061200     COMPUTE WKS-DISTRIBUIBLE ROUNDED =
061300         PROJ-VALUE - WKS-CUOTA-FIRMA
061400     COMPUTE WKS-CUOTA-FIRMA-2D  ROUNDED = WKS-CUOTA-FIRMA
061500     COMPUTE WKS-DISTRIBUIBLE-2D ROUNDED = WKS-DISTRIBUIBLE
061600     MOVE ZEROS TO WKS-TOTAL-PAGADO
061700     MOVE ZEROS TO WKS-DIAS-TRABAJADOS-TOT
061800     MOVE "N" TO WKS-SOBRE-PLAN
061900     SET IDX-SOCIO TO 1
062000     PERFORM 416-LIQUIDA-SOCIO
062100         VARYING IDX-SOCIO FROM 1 BY 1
062200         UNTIL IDX-SOCIO > WKS-SOCIO-COUNT
062300     COMPUTE WKS-TOTAL-PAGADO-2D ROUNDED = WKS-TOTAL-PAGADO
062400     COMPUTE WKS-RESTANTE ROUNDED =
062500         WKS-DISTRIBUIBLE - WKS-TOTAL-PAGADO
062600     COMPUTE WKS-RESTANTE-2D ROUNDED = WKS-RESTANTE
062700     IF WKS-DIAS-TRABAJADOS-TOT > PROJ-PLANNED-DAYS
062800         SET SOBRE-PLAN TO TRUE
062900     END-IF.
063000 415-CALCULA-LIQUIDACION-E. EXIT.
063100
063200*--------------------------------------------------------------*
063300*    CALCULA LOS DIAS TRABAJADOS Y, SI CORRESPONDE, EL PAGO     *
063400*    DE UN SOCIO DENTRO DEL PROYECTO ACTUAL. LOS DIAS SE        *
063500*    CUENTAN PARA TODOS LOS SOCIOS CONOCIDOS, TENGAN O NO       *
063600*    PORCENTAJE ASIGNADO EN EL ESCENARIO DEL PROYECTO, PORQUE   *
063700*    EL AVISO DE SOBRE-PLAN DEPENDE DE LOS DIAS TRABAJADOS      *
063800*    TOTALES, NO SOLO DE LOS SOCIOS QUE COBRAN.                 *
063900*--------------------------------------------------------------*
064000 416-LIQUIDA-SOCIO SECTION.
064100     PERFORM 417-CUENTA-DIAS-SOCIO THRU 417-CUENTA-DIAS-SOCIO-E
064200     ADD WKS-SOCIO-DIAS TO WKS-DIAS-TRABAJADOS-TOT
064300     MOVE "N" TO WKS-SOCIO-ENCONTRADO
064400     MOVE ZEROS TO WKS-SOCIO-PCT
064500     SET IDX-ESCN TO 1
064600     SEARCH WKS-TABLA-ESCN
064700         AT END CONTINUE
064800         WHEN TE-ESCENARIO(IDX-ESCN) = PROJ-SCENARIO AND
064900              TE-SOCIO(IDX-ESCN)     = TS-NOMBRE(IDX-SOCIO)
065000             SET SOCIO-TIENE-ESCENARIO TO TRUE
065100             MOVE TE-PCT(IDX-ESCN) TO WKS-SOCIO-PCT
065200     END-SEARCH
065300     IF SOCIO-TIENE-ESCENARIO AND WKS-SOCIO-PCT NOT = ZEROS
065400         IF PROJ-PLANNED-DAYS > 0
065500             COMPUTE WKS-SOCIO-PAGO ROUNDED =
065600                 (WKS-SOCIO-PCT / 100) *
065700                 (WKS-DISTRIBUIBLE / PROJ-PLANNED-DAYS) *
065800                 WKS-SOCIO-DIAS
065900         ELSE
066000             MOVE ZEROS TO WKS-SOCIO-PAGO
066100         END-IF
066200         COMPUTE WKS-SOCIO-PAGO-2D ROUNDED = WKS-SOCIO-PAGO
066300         ADD WKS-SOCIO-PAGO TO WKS-TOTAL-PAGADO
066400         PERFORM 418-ESCRIBE-LINEA-SOCIO
066500             THRU 418-ESCRIBE-LINEA-SOCIO-E
066600     END-IF.
066700 416-LIQUIDA-SOCIO-E. EXIT.
066800
066900*--------------------------------------------------------------*
067000*    CUENTA, EN LA TABLA DEPURADA DE ASISTENCIA, LOS DIAS QUE   *
067100*    EL SOCIO ACTUAL MARCO PRESENTE EN EL PROYECTO ACTUAL       *
067200*    (TICKET LQ-095, CORRIGE EL CONTEO CUANDO EL SOCIO NO       *
067300*    TIENE NINGUNA MARCA).                                      *
067400*--------------------------------------------------------------*
067500 417-CUENTA-DIAS-SOCIO SECTION.
067600     MOVE ZEROS TO WKS-SOCIO-DIAS
067700     SET IDX-BITA TO 1
067800     PERFORM 4171-SUMA-UN-DIA
067900         VARYING IDX-BITA FROM 1 BY 1
068000         UNTIL IDX-BITA > WKS-BITA-COUNT.
068100 417-CUENTA-DIAS-SOCIO-E. EXIT.
068200
068300 4171-SUMA-UN-DIA SECTION.
068400     IF TB-PROY(IDX-BITA)    = PROJ-ID              AND
068500        TB-SOCIO(IDX-BITA)   = TS-NOMBRE(IDX-SOCIO)  AND
068600        TB-PRESENTE(IDX-BITA) = 1
068700         ADD 1 TO WKS-SOCIO-DIAS
068800     END-IF.
068900 4171-SUMA-UN-DIA-E. EXIT.
069000
069100*--------------------------------------------------------------*
069200*    ESCRIBE EL BLOQUE COMPLETO DE LIQUIDACION DE UN PROYECTO:  *
069300*    ENCABEZADO, MONTOS, TABLA DE SOCIOS Y TOTALES.             *
069400*--------------------------------------------------------------*
069500 420-ESCRIBE-BLOQUE-LIQUIDACION SECTION.
069600     MOVE PROJ-ID       TO STLR-PROY-ID-ED
069700     MOVE PROJ-NAME     TO STLR-PROY-NOMBRE
069800     MOVE PROJ-DATE     TO STLR-PROY-FECHA-ED
069900     MOVE PROJ-SCENARIO TO STLR-PROY-ESCENARIO
070000     WRITE STLR-REG-IMPRESION FROM STLR-HDR-PROYECTO
070100         AFTER ADVANCING 2
070200     MOVE PROJ-VALUE          TO STLR-PROY-VALOR-ED
070300     MOVE WKS-CUOTA-FIRMA-2D  TO STLR-PROY-CUOTA-ED
070400     MOVE WKS-DISTRIBUIBLE-2D TO STLR-PROY-DISTR-ED
070500     WRITE STLR-REG-IMPRESION FROM STLR-LIN-MONTOS
070600         AFTER ADVANCING 1
070700     WRITE STLR-REG-IMPRESION FROM STLR-HDR-SOCIOS
070800         AFTER ADVANCING 1
070900     ADD 4 TO WKS-LINEA-ACTUAL
071000*--------------------------------------------------------------*
071100*    LAS LINEAS DE DETALLE POR SOCIO YA SE ESCRIBIERON DESDE    *
071200*    418-ESCRIBE-LINEA-SOCIO, LLAMADA DENTRO DE 416.            *
071300*--------------------------------------------------------------*
071400     MOVE WKS-TOTAL-PAGADO-2D TO STLR-TOTAL-PAGADO-ED
071500     MOVE WKS-RESTANTE-2D     TO STLR-RESTANTE-ED
071600     WRITE STLR-REG-IMPRESION FROM STLR-LIN-TOTALES-PROY
071700         AFTER ADVANCING 1
071800     ADD 1 TO WKS-LINEA-ACTUAL
071900     IF SOBRE-PLAN
072000         WRITE STLR-REG-IMPRESION FROM STLR-LIN-SOBREPLAN
072100             AFTER ADVANCING 1
072200         ADD 1 TO WKS-LINEA-ACTUAL
072300     END-IF
072400     WRITE STLR-REG-IMPRESION FROM STLR-LIN-BLANCO
072500         AFTER ADVANCING 1
072600     ADD 1 TO WKS-LINEA-ACTUAL.
072700 420-ESCRIBE-BLOQUE-LIQUIDACION-E. EXIT.
072800
072900*--------------------------------------------------------------*
073000*    IMPRIME LA LINEA DE DETALLE DE UN SOCIO DENTRO DEL         *
073100*    BLOQUE DE LIQUIDACION DEL PROYECTO. SE INVOCA DESDE 416    *
073200*    UNICAMENTE CUANDO EL SOCIO TIENE PORCENTAJE ASIGNADO.      *
073300*--------------------------------------------------------------*
073400 418-ESCRIBE-LINEA-SOCIO SECTION.
073500     MOVE TS-NOMBRE(IDX-SOCIO) TO STLR-SOCIO-NOMBRE
073600     MOVE WKS-SOCIO-PCT        TO STLR-SOCIO-PCT-ED
073700     MOVE WKS-SOCIO-DIAS       TO STLR-SOCIO-DIAS-ED
073800     MOVE WKS-SOCIO-PAGO-2D    TO STLR-SOCIO-PAGO-ED
073900     WRITE STLR-REG-IMPRESION FROM STLR-LIN-SOCIO
074000         AFTER ADVANCING 1
074100     ADD 1 TO WKS-LINEA-ACTUAL.
074200 418-ESCRIBE-LINEA-SOCIO-E. EXIT.
074300
074400*--------------------------------------------------------------*
074500*    ACUMULA EL PROYECTO ACTUAL EN LOS RESUMENES MENSUAL Y      *
074600*    ANUAL, IDENTIFICADOS POR CLAVE AAAA-MM Y AAAA.             *
074700*--------------------------------------------------------------*
074800 430-ACUMULA-RESUMENES SECTION.
074900     MOVE SPACES TO WKS-CLAVE-MES
075000     STRING PROJ-DATE-ANIO DELIMITED BY SIZE
075100            "-"            DELIMITED BY SIZE
075200            PROJ-DATE-MES  DELIMITED BY SIZE
075300         INTO WKS-CLAVE-MES
075400     END-STRING
075500     PERFORM 431-ACUMULA-MES  THRU 431-ACUMULA-MES-E
075600     PERFORM 432-ACUMULA-ANIO THRU 432-ACUMULA-ANIO-E.
075700 430-ACUMULA-RESUMENES-E. EXIT.
075800
075900 431-ACUMULA-MES SECTION.
076000     SET IDX-MES TO 1
076100     SEARCH WKS-TABLA-MESES
076200         AT END
076300             ADD 1 TO WKS-MES-COUNT
076400             SET IDX-MES TO WKS-MES-COUNT
076500             MOVE WKS-CLAVE-MES     TO TM-CLAVE(IDX-MES)
076600             MOVE 1                 TO TM-PROYECTOS(IDX-MES)
076700             MOVE PROJ-VALUE        TO TM-VALOR(IDX-MES)
076800             MOVE PROJ-PLANNED-DAYS TO TM-DIAS-PLAN(IDX-MES)
076900         WHEN TM-CLAVE(IDX-MES) = WKS-CLAVE-MES
077000             ADD 1 TO TM-PROYECTOS(IDX-MES)
077100             ADD PROJ-VALUE TO TM-VALOR(IDX-MES)
077200             ADD PROJ-PLANNED-DAYS TO TM-DIAS-PLAN(IDX-MES)
077300     END-SEARCH.
077400 431-ACUMULA-MES-E. EXIT.
077500
077600 432-ACUMULA-ANIO SECTION.
077700     SET IDX-ANIO TO 1
077800     SEARCH WKS-TABLA-ANIOS
077900         AT END
078000             ADD 1 TO WKS-ANIO-COUNT
078100             SET IDX-ANIO TO WKS-ANIO-COUNT
078200             MOVE WKS-CLAVE-MES-ANIO TO TA-CLAVE(IDX-ANIO)
078300             MOVE 1                  TO TA-PROYECTOS(IDX-ANIO)
078400             MOVE PROJ-VALUE         TO TA-VALOR(IDX-ANIO)
078500             MOVE PROJ-PLANNED-DAYS  TO TA-DIAS-PLAN(IDX-ANIO)
078600         WHEN TA-CLAVE(IDX-ANIO) = WKS-CLAVE-MES-ANIO
078700             ADD 1 TO TA-PROYECTOS(IDX-ANIO)
078800             ADD PROJ-VALUE TO TA-VALOR(IDX-ANIO)
078900             ADD PROJ-PLANNED-DAYS TO TA-DIAS-PLAN(IDX-ANIO)
079000     END-SEARCH.
079100 432-ACUMULA-ANIO-E. EXIT.
079200
079300*--------------------------------------------------------------*
079400*    IMPRIME LA SECCION DE VALIDACION DE ESCENARIOS DE REPARTO. *
079500*    UN ESCENARIO ES VALIDO CUANDO LA DIFERENCIA ENTRE SU       *
079600*    TOTAL Y 100% ES MENOR A 0.01 EN VALOR ABSOLUTO.            *
079700*--------------------------------------------------------------*
079800 500-VALIDA-ESCENARIOS SECTION.
079900     PERFORM 406-VERIFICA-SALTO-PAGINA
080000        THRU 406-VERIFICA-SALTO-PAGINA-E
080100     MOVE "SECCION 2 - VALIDACION DE ESCENARIOS DE REPARTO"
080200         TO STLR-TITULO
080300     WRITE STLR-REG-IMPRESION FROM STLR-TITULO-SECCION
080400         AFTER ADVANCING 2
080500     WRITE STLR-REG-IMPRESION FROM STLR-HDR-VALIDA
080600         AFTER ADVANCING 1
080700     ADD 3 TO WKS-LINEA-ACTUAL
080800     SET IDX-ESCN-TOT TO 1
080900     PERFORM 510-ESCRIBE-VALIDACION
081000         VARYING IDX-ESCN-TOT FROM 1 BY 1
081100         UNTIL IDX-ESCN-TOT > WKS-ESCN-TOT-COUNT.
081200 500-VALIDA-ESCENARIOS-E. EXIT.
081300
081400 510-ESCRIBE-VALIDACION SECTION.
081500     PERFORM 406-VERIFICA-SALTO-PAGINA
081600        THRU 406-VERIFICA-SALTO-PAGINA-E
081700     COMPUTE WKS-VALIDA-DIF =
081800         TT-TOTAL-PCT(IDX-ESCN-TOT) - 100
081900     IF WKS-VALIDA-DIF < 0
082000         COMPUTE WKS-VALIDA-DIF-ABS = WKS-VALIDA-DIF * -1
082100     ELSE
082200         MOVE WKS-VALIDA-DIF TO WKS-VALIDA-DIF-ABS
082300     END-IF
082400     MOVE TT-ESCENARIO(IDX-ESCN-TOT) TO STLR-VALIDA-ESCENARIO
082500     MOVE TT-TOTAL-PCT(IDX-ESCN-TOT) TO STLR-VALIDA-PCT-ED
082600     IF WKS-VALIDA-DIF-ABS < 0.01
082700         MOVE "VALIDO" TO STLR-VALIDA-MENSAJE
082800     ELSE
082900         MOVE WKS-VALIDA-DIF-ABS TO WKS-VALIDA-DIF-ABS-ED
083000         MOVE SPACES TO STLR-VALIDA-MENSAJE
083100         IF WKS-VALIDA-DIF < 0
083200             STRING "MUY BAJO POR " DELIMITED BY SIZE
083300                    WKS-VALIDA-DIF-ABS-ED  DELIMITED BY SIZE
083400                 INTO STLR-VALIDA-MENSAJE
083500             END-STRING
083600         ELSE
083700             STRING "MUY ALTO POR " DELIMITED BY SIZE
083800                    WKS-VALIDA-DIF-ABS-ED  DELIMITED BY SIZE
083900                 INTO STLR-VALIDA-MENSAJE
084000             END-STRING
084100         END-IF
084200     END-IF
084300     WRITE STLR-REG-IMPRESION FROM STLR-LIN-VALIDA
084400         AFTER ADVANCING 1
084500     ADD 1 TO WKS-LINEA-ACTUAL.
084600 510-ESCRIBE-VALIDACION-E. EXIT.
084700
084800*--------------------------------------------------------------*
084900*    RESUMEN MENSUAL, IMPRESO EN ORDEN DESCENDENTE DE VALOR     *
085000*    FACTURADO (SELECCION DE MAYOR A MENOR, MAS SENCILLA DE     *
085100*    MANTENER QUE UN SORT PARA ESTAS TABLAS PEQUENIAS).         *
085200*--------------------------------------------------------------*
085300 600-RESUMEN-MESES SECTION.
085400     MOVE ZEROS TO WKS-GRAN-PROY-TOT WKS-GRAN-VALOR-TOT
085500                   WKS-GRAN-DIAS-TOT
085600     PERFORM 406-VERIFICA-SALTO-PAGINA
085700        THRU 406-VERIFICA-SALTO-PAGINA-E
085800     MOVE "SECCION 3 - RESUMEN MENSUAL" TO STLR-TITULO
085900     WRITE STLR-REG-IMPRESION FROM STLR-TITULO-SECCION
086000         AFTER ADVANCING 2
086100     MOVE "MES      " TO STLR-HDR-CLAVE
086200     WRITE STLR-REG-IMPRESION FROM STLR-HDR-RESUMEN
086300         AFTER ADVANCING 1
086400     ADD 3 TO WKS-LINEA-ACTUAL
086500     PERFORM 610-SELECCIONA-MAYOR-MES
086600         UNTIL WKS-MES-COUNT = 0
086700     PERFORM 620-GRAN-TOTAL-MESES THRU 620-GRAN-TOTAL-MESES-E.
086800 600-RESUMEN-MESES-E. EXIT.
086900
087000*--------------------------------------------------------------*
087100*    UBICA LA CLAVE DE MES CON MAYOR VALOR FACTURADO AUN NO      *
087200*    IMPRESA, LA IMPRIME Y LA SACA DE LA TABLA (SE COMPACTA      *
087300*    CON LA ULTIMA POSICION, EL ORDEN INTERNO YA NO IMPORTA).    *
087400*--------------------------------------------------------------*
087500 610-SELECCIONA-MAYOR-MES SECTION.
087600     MOVE 1 TO WKS-IDX-MAYOR
087700     PERFORM 611-COMPARA-MES
087800         VARYING WKS-IDX-COMPARA FROM 2 BY 1
087900         UNTIL WKS-IDX-COMPARA > WKS-MES-COUNT
088000     SET IDX-MES TO WKS-IDX-MAYOR
088100     PERFORM 630-ESCRIBE-LINEA-RESUMEN-MES
088200         THRU 630-ESCRIBE-LINEA-RESUMEN-MES-E
088300     SET IDX-MES TO WKS-MES-COUNT
088400     MOVE TM-CLAVE(IDX-MES)     TO TM-CLAVE(WKS-IDX-MAYOR)
088500     MOVE TM-PROYECTOS(IDX-MES) TO TM-PROYECTOS(WKS-IDX-MAYOR)
088600     MOVE TM-VALOR(IDX-MES)     TO TM-VALOR(WKS-IDX-MAYOR)
088700     MOVE TM-DIAS-PLAN(IDX-MES) TO TM-DIAS-PLAN(WKS-IDX-MAYOR)
088800     SUBTRACT 1 FROM WKS-MES-COUNT.
088900 610-SELECCIONA-MAYOR-MES-E. EXIT.
089000
089100 611-COMPARA-MES SECTION.
089200*    ORDENA POR CLAVE AAAAMM DESCENDENTE (MES MAS RECIENTE
089300*    PRIMERO), NO POR MONTO. VER LQ-224 EN EL ENCABEZADO.
089400     SET IDX-MES TO WKS-IDX-COMPARA
089500     IF TM-CLAVE(IDX-MES) > TM-CLAVE(WKS-IDX-MAYOR)
089600         MOVE WKS-IDX-COMPARA TO WKS-IDX-MAYOR
089700     END-IF.
089800 611-COMPARA-MES-E. EXIT.
089900
090000 620-GRAN-TOTAL-MESES SECTION.
090100     PERFORM 406-VERIFICA-SALTO-PAGINA
090200        THRU 406-VERIFICA-SALTO-PAGINA-E
090300     MOVE WKS-GRAN-PROY-TOT  TO STLR-GRAN-PROY-ED
090400     MOVE WKS-GRAN-VALOR-TOT TO STLR-GRAN-VALOR-ED
090500     MOVE WKS-GRAN-DIAS-TOT  TO STLR-GRAN-DIAS-ED
090600     WRITE STLR-REG-IMPRESION FROM STLR-LIN-GRAN-TOTAL
090700         AFTER ADVANCING 1
090800     ADD 1 TO WKS-LINEA-ACTUAL.
090900 620-GRAN-TOTAL-MESES-E. EXIT.
091000
091100 630-ESCRIBE-LINEA-RESUMEN-MES SECTION.
091200     PERFORM 406-VERIFICA-SALTO-PAGINA
091300        THRU 406-VERIFICA-SALTO-PAGINA-E
091400     MOVE TM-CLAVE(IDX-MES)     TO STLR-RESUMEN-CLAVE
091500     MOVE TM-PROYECTOS(IDX-MES) TO STLR-RESUMEN-PROY-ED
091600     MOVE TM-VALOR(IDX-MES)     TO STLR-RESUMEN-VALOR-ED
091700     MOVE TM-DIAS-PLAN(IDX-MES) TO STLR-RESUMEN-DIAS-ED
091800     WRITE STLR-REG-IMPRESION FROM STLR-LIN-RESUMEN
091900         AFTER ADVANCING 1
092000     ADD 1 TO WKS-LINEA-ACTUAL
092100     ADD TM-PROYECTOS(IDX-MES) TO WKS-GRAN-PROY-TOT
092200     ADD TM-VALOR(IDX-MES)     TO WKS-GRAN-VALOR-TOT
092300     ADD TM-DIAS-PLAN(IDX-MES) TO WKS-GRAN-DIAS-TOT.
092400 630-ESCRIBE-LINEA-RESUMEN-MES-E. EXIT.
092500
092600*--------------------------------------------------------------*
092700*    RESUMEN ANUAL, MISMA TECNICA DE SELECCION DESCENDENTE      *
092800*    QUE EL RESUMEN MENSUAL PERO SOBRE LA TABLA DE ANIOS.       *
092900*--------------------------------------------------------------*
093000 650-RESUMEN-ANIOS SECTION.
093100     MOVE ZEROS TO WKS-GRAN-PROY-TOT WKS-GRAN-VALOR-TOT
093200                   WKS-GRAN-DIAS-TOT
093300     PERFORM 406-VERIFICA-SALTO-PAGINA
093400        THRU 406-VERIFICA-SALTO-PAGINA-E
093500     MOVE "SECCION 4 - RESUMEN ANUAL" TO STLR-TITULO
093600     WRITE STLR-REG-IMPRESION FROM STLR-TITULO-SECCION
093700         AFTER ADVANCING 2
093800     MOVE "ANIO     " TO STLR-HDR-CLAVE
093900     WRITE STLR-REG-IMPRESION FROM STLR-HDR-RESUMEN
094000         AFTER ADVANCING 1
094100     ADD 3 TO WKS-LINEA-ACTUAL
094200     PERFORM 660-SELECCIONA-MAYOR-ANIO
094300         UNTIL WKS-ANIO-COUNT = 0
094400     PERFORM 406-VERIFICA-SALTO-PAGINA
094500        THRU 406-VERIFICA-SALTO-PAGINA-E
094600     MOVE WKS-GRAN-PROY-TOT  TO STLR-GRAN-PROY-ED
094700     MOVE WKS-GRAN-VALOR-TOT TO STLR-GRAN-VALOR-ED
094800     MOVE WKS-GRAN-DIAS-TOT  TO STLR-GRAN-DIAS-ED
094900     WRITE STLR-REG-IMPRESION FROM STLR-LIN-GRAN-TOTAL
095000         AFTER ADVANCING 1
095100     ADD 1 TO WKS-LINEA-ACTUAL.
095200 650-RESUMEN-ANIOS-E. EXIT.
095300
095400 660-SELECCIONA-MAYOR-ANIO SECTION.
095500     MOVE 1 TO WKS-IDX-MAYOR
095600     PERFORM 661-COMPARA-ANIO
095700         VARYING WKS-IDX-COMPARA FROM 2 BY 1
095800         UNTIL WKS-IDX-COMPARA > WKS-ANIO-COUNT
095900     SET IDX-ANIO TO WKS-IDX-MAYOR
096000     PERFORM 670-ESCRIBE-LINEA-RESUMEN-ANIO
096100         THRU 670-ESCRIBE-LINEA-RESUMEN-ANIO-E
096200     SET IDX-ANIO TO WKS-ANIO-COUNT
096300     MOVE TA-CLAVE(IDX-ANIO)     TO TA-CLAVE(WKS-IDX-MAYOR)
096400     MOVE TA-PROYECTOS(IDX-ANIO) TO TA-PROYECTOS(WKS-IDX-MAYOR)
096500     MOVE TA-VALOR(IDX-ANIO)     TO TA-VALOR(WKS-IDX-MAYOR)
096600     MOVE TA-DIAS-PLAN(IDX-ANIO) TO TA-DIAS-PLAN(WKS-IDX-MAYOR)
096700     SUBTRACT 1 FROM WKS-ANIO-COUNT.
096800 660-SELECCIONA-MAYOR-ANIO-E. EXIT.
096900
097000 661-COMPARA-ANIO SECTION.
097100*    ORDENA POR CLAVE AAAA DESCENDENTE (ANIO MAS RECIENTE
097200*    PRIMERO), NO POR MONTO. VER LQ-224 EN EL ENCABEZADO.
097300     SET IDX-ANIO TO WKS-IDX-COMPARA
097400     IF TA-CLAVE(IDX-ANIO) > TA-CLAVE(WKS-IDX-MAYOR)
097500         MOVE WKS-IDX-COMPARA TO WKS-IDX-MAYOR
097600     END-IF.
097700 661-COMPARA-ANIO-E. EXIT.
097800
097900 670-ESCRIBE-LINEA-RESUMEN-ANIO SECTION.
098000     PERFORM 406-VERIFICA-SALTO-PAGINA
098100        THRU 406-VERIFICA-SALTO-PAGINA-E
098200     MOVE TA-CLAVE(IDX-ANIO)     TO STLR-RESUMEN-CLAVE
098300     MOVE TA-PROYECTOS(IDX-ANIO) TO STLR-RESUMEN-PROY-ED
098400     MOVE TA-VALOR(IDX-ANIO)     TO STLR-RESUMEN-VALOR-ED
098500     MOVE TA-DIAS-PLAN(IDX-ANIO) TO STLR-RESUMEN-DIAS-ED
098600     WRITE STLR-REG-IMPRESION FROM STLR-LIN-RESUMEN
098700         AFTER ADVANCING 1
098800     ADD 1 TO WKS-LINEA-ACTUAL
098900     ADD TA-PROYECTOS(IDX-ANIO) TO WKS-GRAN-PROY-TOT
099000     ADD TA-VALOR(IDX-ANIO)     TO WKS-GRAN-VALOR-TOT
099100     ADD TA-DIAS-PLAN(IDX-ANIO) TO WKS-GRAN-DIAS-TOT.
099200 670-ESCRIBE-LINEA-RESUMEN-ANIO-E. EXIT.
099300
099400*--------------------------------------------------------------*
099500*    CIERRE DE ARCHIVOS Y ESTADISTICAS FINALES DE LA CORRIDA.   *
099600*--------------------------------------------------------------*
099700 900-CIERRA-ARCHIVOS SECTION.
099800     DISPLAY "===================================================="
099900         UPON CONSOLE
100000     DISPLAY "  LIQPROY - ESTADISTICAS DE LA CORRIDA"
100100         UPON CONSOLE
100200     DISPLAY "  PROYECTOS LEIDOS      : " WKS-PROY-LEIDOS
100300         UPON CONSOLE
100400     DISPLAY "  PROYECTOS PROCESADOS  : " WKS-PROY-PROCESADOS
100500         UPON CONSOLE
100600     DISPLAY "  MARCAS DE ASISTENCIA  : " WKS-WLOG-LEIDOS
100700         UPON CONSOLE
100800     DISPLAY "  MARCAS RECHAZADAS     : " WKS-WLOG-RECHAZADOS
100900         UPON CONSOLE
101000     DISPLAY "  ESCENARIOS LEIDOS     : " WKS-ESCN-LEIDOS
101100         UPON CONSOLE
101200     DISPLAY "  SOCIOS EN TABLA       : " WKS-SOCIO-COUNT
101300         UPON CONSOLE
101400     DISPLAY "===================================================="
101500         UPON CONSOLE
101600     CLOSE PROJECTS
101700     CLOSE WORKLOG
101800     CLOSE SCENSHRS
101900     CLOSE PARTNERS
102000     CLOSE SETTLRPT.
102100 900-CIERRA-ARCHIVOS-E. EXIT.
